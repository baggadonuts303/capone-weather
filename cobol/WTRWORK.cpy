000100***************************************************************
000200*  WTRWORK - RANGE-QUERY WORK RECORD LAYOUT
000300*  WTRRANG WRITES ONE OF THESE FOR EVERY (MEASUREMENT, METRIC)
000400*  PAIR SELECTED BY A DATE-RANGE QUERY - A FLATTENED JOIN OF
000500*  MEASUREMENT-FILE AND METRIC-FILE SO WTRANLZ CAN SCAN THE
000600*  RESULT SET WITHOUT RE-OPENING EITHER MASTER.
000700*
000800*  COPY HISTORY:
000900*  9/14/2020  RLW  ITSD-4488  ORIGINAL LAYOUT
001000*  2/09/2024  KMT  ITSD-5163  WTRRANG NOW CHECKS THE DATE PORTION
001100*                             OF WORK-TIMESTAMP-PARTS FOR SPACES
001200*                             BEFORE WRITING THE WORK RECORD, TO
001300*                             CATCH A BLANK TIMESTAMP COMING OUT
001400*                             OF MEASUREMENT-FILE EARLY
001500***************************************************************
001600 01  WM-RANGE-WORK-RECORD.
001700*** MEAS-ID OF THE SELECTED MEASUREMENT
001800     05  WORK-MEAS-ID                PIC 9(9)      COMP-3.
001900*** TIMESTAMP OF THE SELECTED MEASUREMENT
002000     05  WORK-MEAS-TIMESTAMP         PIC X(19).
002100     05  WORK-TIMESTAMP-PARTS REDEFINES WORK-MEAS-TIMESTAMP.
002200         10  WORK-TS-DATE            PIC X(10).
002300         10  WORK-TS-SPACER          PIC X(1).
002400         10  WORK-TS-TIME            PIC X(8).
002500*** METRIC NAME AND VALUE CARRIED BY THAT MEASUREMENT
002600     05  WORK-METRIC-NAME            PIC X(20).
002700     05  WORK-METRIC-VALUE           PIC S9(7)V9(4) COMP-3.
002800*** RESERVED FOR FUTURE EXPANSION
002900     05  FILLER                      PIC X(02).
