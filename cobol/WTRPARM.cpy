000100***************************************************************
000200*  WTRPARM - ANALYZE CONTROL-CARD LAYOUT
000300*  WTRANLZ READS A DECK OF THESE AHEAD OF THE WORK FILE - ONE
000400*  CARD PER REQUESTED METRIC NAME (CARD-TYPE 'M'), FOLLOWED BY
000500*  ONE CARD PER REQUESTED STATISTIC (CARD-TYPE 'S').  ORDER OF
000600*  THE CARDS IN THE DECK IS THE ORDER THE RESULTS ARE REPORTED.
000700*
000800*  COPY HISTORY:
000900*  9/20/2020  RLW  ITSD-4491  ORIGINAL LAYOUT
001000***************************************************************
001100 01  WM-ANALYZE-CONTROL-CARD.
001200*** 'M' = METRIC-NAME REQUEST CARD, 'S' = STATISTIC REQUEST CARD
001300     05  PARM-CARD-TYPE              PIC X(1).
001400         88  PARM-IS-METRIC-CARD           VALUE 'M'.
001500         88  PARM-IS-STAT-CARD             VALUE 'S'.
001600     05  PARM-CARD-VALUE             PIC X(20).
001700     05  PARM-CARD-VALUE-STAT REDEFINES PARM-CARD-VALUE
001800                                     PIC X(7).
001900*** RESERVED FOR FUTURE EXPANSION
002000     05  FILLER                      PIC X(02).
