000100***************************************************************
000200*  WTRQRY - QUERY CONTROL-CARD LAYOUT
000300*  ONE CARD DRIVES EITHER WTRFETCH (EXACT-TIMESTAMP LOOKUP) OR
000400*  WTRRANG (FROM/TO RANGE SCAN) - EACH PROGRAM CHECKS
000500*  QRY-REQUEST-TYPE AT HOUSEKEEPING TIME AND ABENDS IF THE CARD
000600*  WAS BUILT FOR THE OTHER PROGRAM, SINCE THAT MEANS THE JOB
000700*  STREAM FEEDING IT IS WRONG.
000800*
000900*  COPY HISTORY:
001000*  9/02/2020  RLW  ITSD-4480  ORIGINAL LAYOUT
001100*  2/09/2024  KMT  ITSD-5163  DROPPED THE UNUSED QRY-CARD-IMAGE
001200*                             REDEFINES - NEITHER READING PROGRAM
001300*                             EVER TOOK THE CARD BODY AS ONE
001400*                             57-BYTE BLOCK, AND QRY-IS-FETCH /
001500*                             QRY-IS-RANGE ARE NOW ACTUALLY
001600*                             TESTED AT HOUSEKEEPING TIME
001700***************************************************************
001800 01  WM-QUERY-CONTROL-CARD.
001900*** 'F' = FETCH BY EXACT TIMESTAMP, 'R' = FROM/TO RANGE QUERY
002000     05  QRY-REQUEST-TYPE            PIC X(1).
002100         88  QRY-IS-FETCH                  VALUE 'F'.
002200         88  QRY-IS-RANGE                  VALUE 'R'.
002300     05  QRY-CARD-BODY.
002400         10  QRY-TIMESTAMP-FETCH     PIC X(19).
002500         10  QRY-TIMESTAMP-FROM      PIC X(19).
002600         10  QRY-TIMESTAMP-TO        PIC X(19).
002700*** RESERVED FOR FUTURE EXPANSION
002800     05  FILLER                      PIC X(03).
