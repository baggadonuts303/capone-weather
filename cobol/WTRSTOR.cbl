000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WTRSTOR.
000300 AUTHOR. R L WELLS.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 08/03/20.
000600 DATE-COMPILED. 08/03/20.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM STORES INCOMING WEATHER MEASUREMENTS.  EACH
001000*  TRANSACTION CARD CARRIES ONE TIMESTAMP AND UP TO SIX METRIC
001100*  NAME/VALUE PAIRS (TEMPERATURE, DEWPOINT, PRECIP, ETC.).
001200*  ONE MEASUREMENT-FILE RECORD IS WRITTEN PER TRANSACTION AND
001300*  ONE METRIC-FILE RECORD IS WRITTEN PER METRIC SUPPLIED.
001400*  THIS IS A STRAIGHT-WRITE JOB - THERE ARE NO CONTROL BREAKS
001500*  OR SUBTOTALS ON THIS PATH.
001600*  MODIFICATION LOG:
001700*  8/03/2020  RLW  ITSD-4471  ORIGINAL PROGRAM
001800*  2/18/2021  JBW  ITSD-4592  SWITCHED THE MEAS-ID/METRIC-ID
001900*                             GENERATOR TO THE WIDCTLF CONTROL
002000*                             FILE SO A RESTART DOES NOT REUSE
002100*                             KEYS FROM THE PRIOR RUN
002200*  6/30/2023  KMT  ITSD-5108  ADDED WS-METRICS-WRITTEN COUNTER
002300*                             TO THE END-OF-JOB DISPLAY LINE
002400*  2/02/2024  KMT  ITSD-5162  RUN-TOTALS AND JOB-END LINES NOW
002500*                             ROUTED UPON CONS-DEVICE SO OPERATOR
002600*                             SEES THEM ON THE HARDCOPY CONSOLE
002700*                             INSTEAD OF ONLY IN THE SYSOUT SPOOL
002800*  2/09/2024  KMT  ITSD-5163  ADDED A DASH/COLON POSITION CHECK
002900*                             ON THE INCOMING TIMESTAMP, A WARNING
003000*                             FOR A METRIC NAME NOT ON THE COMMON-
003100*                             METRIC LIST, AND A RESTART DIAGNOSTIC
003200*                             DISPLAY OF THE HIGH-WATER-MARK KEYS
003300***************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     CONSOLE IS CONS-DEVICE.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT WSTRIN
004400     ASSIGN TO WSTRIN
004500       FILE STATUS IS WS-STR-IN-STATUS.
004600
004700     SELECT WIDCTLF
004800     ASSIGN TO WIDCTLF
004900       FILE STATUS IS WS-CTL-STATUS.
005000
005100     SELECT WMEASF
005200     ASSIGN TO WMEASF
005300       FILE STATUS IS WS-MEAS-STATUS.
005400
005500     SELECT WMETRF
005600     ASSIGN TO WMETRF
005700       FILE STATUS IS WS-METR-STATUS.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  WSTRIN
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     DATA RECORD IS WSTRIN-RECORD.
006500 01  WSTRIN-RECORD.
006600     05  TRAN-TIMESTAMP              PIC X(19).
006700     05  TRAN-METRIC-COUNT           PIC 9(1).
006800     05  TRAN-METRICS OCCURS 1 TO 6 TIMES
006900                      DEPENDING ON TRAN-METRIC-COUNT.
007000         10  TRAN-METRIC-NAME        PIC X(20).
007100         10  TRAN-METRIC-VALUE       PIC S9(7)V9(4).
007200
007300 FD  WIDCTLF
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     DATA RECORD IS WIDCTLF-RECORD.
007700 01  WIDCTLF-RECORD.
007800     05  CTL-LAST-MEAS-ID            PIC 9(9)      COMP-3.
007900     05  CTL-LAST-METRIC-ID          PIC 9(9)      COMP-3.
008000     05  FILLER                      PIC X(10).
008100
008200 FD  WMEASF
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS WM-MEASUREMENT-RECORD.
008600     COPY WTRMEAS.
008700
008800 FD  WMETRF
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS WM-METRIC-RECORD.
009200     COPY WTRMETR.
009300
009400 WORKING-STORAGE SECTION.
009500
009600 01  FILE-STATUS-CODES.
009700     05  WS-STR-IN-STATUS            PIC X(2).
009800         88  STR-IN-OK                     VALUE '00'.
009900         88  STR-IN-EOF                    VALUE '10'.
010000     05  WS-CTL-STATUS                PIC X(2).
010100         88  CTL-OK                        VALUE '00'.
010200     05  WS-MEAS-STATUS               PIC X(2).
010300         88  MEAS-OK                       VALUE '00'.
010400     05  WS-METR-STATUS               PIC X(2).
010500         88  METR-OK                       VALUE '00'.
010600
010700 77  MORE-RECORDS-SW                 PIC X(1)      VALUE SPACE.
010800     88  NO-MORE-RECORDS                    VALUE 'N'.
010900
011000 01  COUNTERS-AND-ACCUMULATORS.
011100     05  RECORDS-READ                PIC S9(4) COMP.
011200     05  MEASUREMENTS-WRITTEN        PIC S9(4) COMP.
011300     05  WS-METRICS-WRITTEN          PIC S9(4) COMP.
011400
011500 01  WS-ID-FIELDS.
011600     05  WS-CURRENT-MEAS-ID          PIC 9(9)      COMP-3.
011700     05  WS-CURRENT-METRIC-ID        PIC 9(9)      COMP-3.
011800*** DISPLAY-FRIENDLY ZONED VIEW - THE COMP-3 FIELDS ABOVE DO NOT
011900*** DISPLAY CLEANLY, SO 010-READ-ID-CONTROL USES THIS REDEFINES TO
012000*** SHOW THE OPERATOR THE HIGH-WATER-MARK KEYS PICKED UP AT RESTART
012100     05  WS-ID-FIELDS-DISPLAY REDEFINES WS-ID-FIELDS.
012200         10  WS-CURRENT-MEAS-ID-D    PIC 9(9).
012300         10  WS-CURRENT-METRIC-ID-D  PIC 9(9).
012400
012500 01  WS-TRAN-SUB                     PIC 9(1)      COMP.
012600
012700 PROCEDURE DIVISION.
012800 000-MAIN.
012900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013000     PERFORM 100-MAINLINE THRU 100-EXIT
013100             UNTIL NO-MORE-RECORDS.
013200     PERFORM 900-CLEANUP THRU 900-EXIT.
013300     MOVE +0 TO RETURN-CODE.
013400     GOBACK.
013500
013600 000-HOUSEKEEPING.
013700     DISPLAY 'WTRSTOR - HOUSEKEEPING'.
013800     OPEN INPUT WSTRIN.
013900     PERFORM 010-READ-ID-CONTROL THRU 010-EXIT.
014000     OPEN OUTPUT WMEASF.
014100     OPEN OUTPUT WMETRF.
014200
014300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
014400     MOVE SPACE TO MORE-RECORDS-SW.
014500
014600     PERFORM 110-READ-TRANSACTION THRU 110-EXIT.
014700 000-EXIT.
014800     EXIT.
014900
015000 010-READ-ID-CONTROL.
015100*** PICK UP THE HIGH-WATER-MARK KEYS LEFT BY THE PRIOR RUN
015200     OPEN INPUT WIDCTLF.
015300     READ WIDCTLF
015400       AT END
015500          MOVE ZERO TO CTL-LAST-MEAS-ID, CTL-LAST-METRIC-ID
015600     END-READ.
015700     MOVE CTL-LAST-MEAS-ID   TO WS-CURRENT-MEAS-ID.
015800     MOVE CTL-LAST-METRIC-ID TO WS-CURRENT-METRIC-ID.
015900     CLOSE WIDCTLF.
016000     DISPLAY 'WTRSTOR - RESTART HIGH-WATER MARKS - MEAS: '
016100             WS-CURRENT-MEAS-ID-D
016200             ' METRIC: ' WS-CURRENT-METRIC-ID-D
016300             UPON CONS-DEVICE.
016400 010-EXIT.
016500     EXIT.
016600
016700 100-MAINLINE.
016800*** ASSIGN THE NEXT MEAS-ID AND WRITE THE MEASUREMENT RECORD
016900     ADD 1 TO WS-CURRENT-MEAS-ID.
017000     MOVE WS-CURRENT-MEAS-ID TO MEAS-ID.
017100     MOVE TRAN-TIMESTAMP     TO MEAS-TIMESTAMP.
017200*** DEFENSIVE - CONFIRM THE DASH AND COLON POSITIONS LOOK LIKE A
017300*** REAL TIMESTAMP BEFORE THIS RECORD GOES OUT TO EVERY PROGRAM
017400*** DOWNSTREAM THAT TRUSTS THE FIXED-WIDTH LAYOUT
017500     IF MEAS-TS-DASH-1 NOT = '-'
017600        OR MEAS-TS-DASH-2 NOT = '-'
017700        OR MEAS-TS-COLON-1 NOT = ':'
017800        OR MEAS-TS-COLON-2 NOT = ':'
017900         DISPLAY 'WTRSTOR - WARNING - MALFORMED TIMESTAMP: '
018000                 MEAS-TIMESTAMP
018100                 UPON CONS-DEVICE
018200     END-IF.
018300     WRITE WM-MEASUREMENT-RECORD.
018400     ADD 1 TO MEASUREMENTS-WRITTEN.
018500
018600*** ASSIGN A NEW METRIC-ID FOR EVERY METRIC SUPPLIED
018700     PERFORM 130-WRITE-METRICS THRU 130-EXIT
018800         VARYING WS-TRAN-SUB FROM 1 BY 1
018900         UNTIL WS-TRAN-SUB > TRAN-METRIC-COUNT.
019000
019100     PERFORM 110-READ-TRANSACTION THRU 110-EXIT.
019200 100-EXIT.
019300     EXIT.
019400
019500 110-READ-TRANSACTION.
019600     READ WSTRIN
019700       AT END
019800          MOVE 'N' TO MORE-RECORDS-SW
019900          GO TO 110-EXIT
020000     END-READ.
020100     ADD 1 TO RECORDS-READ.
020200 110-EXIT.
020300     EXIT.
020400
020500 130-WRITE-METRICS.
020600     ADD 1 TO WS-CURRENT-METRIC-ID.
020700     MOVE WS-CURRENT-METRIC-ID       TO METRIC-ID.
020800     MOVE WS-CURRENT-MEAS-ID         TO METRIC-OWNER-ID.
020900     MOVE TRAN-METRIC-NAME (WS-TRAN-SUB)  TO METRIC-NAME.
021000*** DEFENSIVE - WARN WHEN A METRIC ARRIVES UNDER A NAME NOT ON
021100*** OUR COMMON-METRIC LIST, IN CASE A FEEDER STATION MISSPELLED
021200*** ITS METRIC NAME OR SENT A NEW METRIC THIS SHOP DOES NOT
021300*** REPORT ON YET
021400     IF NOT METRIC-IS-TEMPERATURE
021500        AND NOT METRIC-IS-DEWPOINT
021600        AND NOT METRIC-IS-PRECIP
021700         DISPLAY 'WTRSTOR - WARNING - UNRECOGNIZED METRIC NAME: '
021800                 METRIC-NAME-PREFIX
021900                 UPON CONS-DEVICE
022000     END-IF.
022100     MOVE TRAN-METRIC-VALUE (WS-TRAN-SUB) TO METRIC-VALUE.
022200     WRITE WM-METRIC-RECORD.
022300     ADD 1 TO WS-METRICS-WRITTEN.
022400 130-EXIT.
022500     EXIT.
022600
022700 900-CLEANUP.
022800*** LEAVE THE NEW HIGH-WATER-MARK KEYS FOR THE NEXT RUN
022900     MOVE WS-CURRENT-MEAS-ID   TO CTL-LAST-MEAS-ID.
023000     MOVE WS-CURRENT-METRIC-ID TO CTL-LAST-METRIC-ID.
023100     OPEN OUTPUT WIDCTLF.
023200     WRITE WIDCTLF-RECORD.
023300     CLOSE WIDCTLF.
023400
023500     CLOSE WSTRIN.
023600     CLOSE WMEASF.
023700     CLOSE WMETRF.
023800
023900     DISPLAY 'WTRSTOR - RECORDS READ:         ' RECORDS-READ
024000             UPON CONS-DEVICE.
024100     DISPLAY 'WTRSTOR - MEASUREMENTS WRITTEN:  '
024200              MEASUREMENTS-WRITTEN.
024300     DISPLAY 'WTRSTOR - METRICS WRITTEN:       '
024400              WS-METRICS-WRITTEN.
024500     DISPLAY 'WTRSTOR - NORMAL END OF JOB' UPON CONS-DEVICE.
024600 900-EXIT.
024700     EXIT.
