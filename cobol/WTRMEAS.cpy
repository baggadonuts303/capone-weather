000100***************************************************************
000200*  WTRMEAS - MEASUREMENT MASTER RECORD LAYOUT
000300*  ONE ENTRY PER TIMESTAMPED READING TAKEN OFF THE SENSOR FEED.
000400*  KEYED BY MEAS-ID (SURROGATE, ASSIGNED BY WTRSTOR).  ALSO
000500*  MAINTAINED IN ASCENDING MEAS-TIMESTAMP SEQUENCE SO THE
000600*  RANGE-QUERY JOB CAN READ IT STRAIGHT THROUGH.
000700*
000800*  COPY HISTORY:
000900*  8/03/2020  RLW  ITSD-4471  ORIGINAL LAYOUT - REPLACES THE
001000*                             OLD FLAT-FILE SENSOR DUMP FORMAT
001100*  2/11/2021  JBW  ITSD-4592  ADDED TIMESTAMP-PARTS REDEFINES FOR
001200*                             A FUTURE FORMAT-VALIDATION PASS
001300*  2/09/2024  KMT  ITSD-5163  WTRSTOR NOW CHECKS THE DASH AND
001400*                             COLON POSITIONS OF EVERY INCOMING
001500*                             TIMESTAMP AGAINST THIS BREAKOUT
001600*                             BEFORE WRITING THE MEASUREMENT
001700*                             RECORD
001800***************************************************************
001900 01  WM-MEASUREMENT-RECORD.
002000*** SURROGATE SEQUENCE NUMBER - UNIQUE KEY FOR THE MEASUREMENT
002100     05  MEAS-ID                     PIC 9(9)      COMP-3.
002200*** TIMESTAMP, FIXED WIDTH TEXT  YYYY-MM-DD HH:MM:SS  (UTC)
002300     05  MEAS-TIMESTAMP              PIC X(19).
002400     05  MEAS-TIMESTAMP-PARTS REDEFINES MEAS-TIMESTAMP.
002500         10  MEAS-TS-YEAR            PIC 9(4).
002600         10  MEAS-TS-DASH-1          PIC X(1).
002700         10  MEAS-TS-MONTH           PIC 9(2).
002800         10  MEAS-TS-DASH-2          PIC X(1).
002900         10  MEAS-TS-DAY             PIC 9(2).
003000         10  MEAS-TS-SPACER          PIC X(1).
003100         10  MEAS-TS-HOUR            PIC 9(2).
003200         10  MEAS-TS-COLON-1         PIC X(1).
003300         10  MEAS-TS-MINUTE          PIC 9(2).
003400         10  MEAS-TS-COLON-2         PIC X(1).
003500         10  MEAS-TS-SECOND          PIC 9(2).
003600*** RESERVED FOR FUTURE EXPANSION (STATION ID / SOURCE FEED)
003700     05  FILLER                      PIC X(02).
