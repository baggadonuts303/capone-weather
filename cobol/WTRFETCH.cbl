000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WTRFETCH.
000300 AUTHOR. R L WELLS.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/02/20.
000600 DATE-COMPILED. 09/02/20.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM LOOKS UP ONE MEASUREMENT BY ITS EXACT TIMESTAMP
001000*  AND LISTS THE METRICS RECORDED AGAINST IT.  MEASUREMENT-FILE
001100*  IS LOADED INTO A TABLE IN ASCENDING TIMESTAMP SEQUENCE (THE
001200*  ORDER THE FILE IS MAINTAINED IN) SO THE LOOKUP CAN USE
001300*  SEARCH ALL RATHER THAN A FULL SEQUENTIAL SCAN.
001400*  THE MODEL ASSUMES AT MOST ONE MEASUREMENT PER TIMESTAMP - IF
001500*  THE FILE HOLDS DUPLICATES THIS PROGRAM LOGS A WARNING AND
001600*  USES ONLY THE FIRST ONE ENCOUNTERED.  IT DOES NOT MERGE OR
001700*  ABEND ON DUPLICATES.
001800*  MODIFICATION LOG:
001900*  9/02/2020  RLW  ITSD-4480  ORIGINAL PROGRAM
002000*  3/09/2021  JBW  ITSD-4601  ADDED THE DUPLICATE-TIMESTAMP
002100*                             BACKUP LOGIC AFTER AN AUDIT FOUND
002200*                             TWO STATIONS FILING UNDER THE
002300*                             SAME MINUTE DURING A FAILOVER
002400*  6/30/2023  KMT  ITSD-5108  RAISED MEAS-TAB TO 2000 ENTRIES
002500*  2/02/2024  KMT  ITSD-5162  DUPLICATE-TIMESTAMP WARNING AND
002600*                             JOB-END LINE NOW ROUTED UPON
002700*                             CONS-DEVICE SO OPERATOR SEES THEM
002800*                             ON THE HARDCOPY CONSOLE
002900*  2/09/2024  KMT  ITSD-5163  HOUSEKEEPING NOW ABENDS IF THE
003000*                             QUERY CARD IS NOT A FETCH REQUEST,
003100*                             AND THE DUPLICATE WARNING NOW ALSO
003200*                             DUMPS THE RAW TABLE-SLOT BYTES
003300***************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     CONSOLE IS CONS-DEVICE.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT WQRYIN
004400     ASSIGN TO WQRYIN
004500       FILE STATUS IS WS-QRYIN-STATUS.
004600
004700     SELECT WMEASF
004800     ASSIGN TO WMEASF
004900       FILE STATUS IS WS-MEAS-STATUS.
005000
005100     SELECT WMETRF
005200     ASSIGN TO WMETRF
005300       FILE STATUS IS WS-METR-STATUS.
005400
005500     SELECT WQRYOUT
005600     ASSIGN TO WQRYOUT
005700       FILE STATUS IS WS-QRYOUT-STATUS.
005800
005900     SELECT WERRLOG
006000     ASSIGN TO WERRLOG
006100       FILE STATUS IS WS-ERRLOG-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  WQRYIN
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     DATA RECORD IS WM-QUERY-CONTROL-CARD.
006900     COPY WTRQRY.
007000
007100 FD  WMEASF
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     DATA RECORD IS WM-MEASUREMENT-RECORD.
007500     COPY WTRMEAS.
007600
007700 FD  WMETRF
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     DATA RECORD IS WM-METRIC-RECORD.
008100     COPY WTRMETR.
008200
008300 FD  WQRYOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 80 CHARACTERS
008700     DATA RECORD IS WQRYOUT-RECORD.
008800 01  WQRYOUT-RECORD              PIC X(80).
008900
009000 FD  WERRLOG
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 80 CHARACTERS
009400     DATA RECORD IS WERRLOG-RECORD.
009500 01  WERRLOG-RECORD              PIC X(80).
009600
009700 WORKING-STORAGE SECTION.
009800
009900 01  FILE-STATUS-CODES.
010000     05  WS-QRYIN-STATUS              PIC X(2).
010100         88  QRYIN-OK                       VALUE '00'.
010200     05  WS-MEAS-STATUS               PIC X(2).
010300         88  MEAS-OK                        VALUE '00'.
010400         88  MEAS-EOF                       VALUE '10'.
010500     05  WS-METR-STATUS               PIC X(2).
010600         88  METR-OK                        VALUE '00'.
010700         88  METR-EOF                       VALUE '10'.
010800     05  WS-QRYOUT-STATUS             PIC X(2).
010900     05  WS-ERRLOG-STATUS             PIC X(2).
011000
011100 77  WS-MEAS-EOF-SW                   PIC X(1)      VALUE 'N'.
011200     88  NO-MORE-MEASUREMENTS               VALUE 'Y'.
011300 77  WS-METR-EOF-SW                   PIC X(1)      VALUE 'N'.
011400     88  NO-MORE-METRICS                    VALUE 'Y'.
011500 77  WS-FOUND-SW                      PIC X(1)      VALUE 'N'.
011600     88  WS-MEASUREMENT-FOUND               VALUE 'Y'.
011700 77  WS-DUP-WARNING-SW                PIC X(1)      VALUE 'N'.
011800     88  WS-DUPLICATE-FOUND                 VALUE 'Y'.
011900
012000 01  WS-MEAS-TAB-COUNT                PIC 9(4)      COMP.
012100
012200*** TABLE HOLDING THE MEASUREMENT MASTER, LOADED IN ASCENDING
012300*** TIMESTAMP SEQUENCE SO SEARCH ALL CAN BINARY-SEARCH IT
012400 01  MEASUREMENT-TABLE.
012500     05  MEAS-TAB OCCURS 2000 TIMES
012600             ASCENDING KEY IS MT-TIMESTAMP
012700             INDEXED BY MT-IDX.
012800         10  MT-ID                    PIC 9(9)      COMP-3.
012900         10  MT-TIMESTAMP             PIC X(19).
013000     05  MEAS-TAB-ALT REDEFINES MEAS-TAB
013100             OCCURS 2000 TIMES INDEXED BY MT-ALT-IDX.
013200         10  MT-ALT-BYTES             PIC X(21).
013300
013400 01  WS-SEARCH-TIMESTAMP              PIC X(19).
013500 01  WS-FOUND-MEAS-ID                 PIC 9(9)      COMP-3.
013600
013700 01  WS-REPORT-LINE.
013800     05  FILLER                       PIC X(11)     VALUE
013900             'TIMESTAMP: '.
014000     05  RL-TIMESTAMP                 PIC X(19).
014100     05  FILLER                       PIC X(4)      VALUE SPACES.
014200     05  FILLER                       PIC X(7)      VALUE
014300             'METRIC='.
014400     05  RL-METRIC-NAME               PIC X(20).
014500     05  FILLER                       PIC X(2)      VALUE SPACES.
014600     05  FILLER                       PIC X(6)      VALUE
014700             'VALUE='.
014800     05  RL-METRIC-VALUE              PIC -(7)9.9999.
014900     05  FILLER                       PIC X(2)      VALUE SPACES.
015000
015100 01  WS-NOT-FOUND-LINE.
015200     05  FILLER                       PIC X(28)     VALUE
015300             'NO MEASUREMENT FOUND FOR: '.
015400     05  NF-TIMESTAMP                 PIC X(19).
015500     05  FILLER                       PIC X(33)     VALUE SPACES.
015600
015700 01  WS-WARNING-LINE.
015800     05  FILLER                       PIC X(35)     VALUE
015900             'DUPLICATE MEASUREMENT TIMESTAMP: '.
016000     05  WL-TIMESTAMP                 PIC X(19).
016100     05  FILLER                       PIC X(26)     VALUE SPACES.
016200
016300 PROCEDURE DIVISION.
016400 000-MAIN.
016500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016600     PERFORM 300-SEARCH-MEASUREMENT THRU 300-EXIT.
016700     IF WS-MEASUREMENT-FOUND
016800         PERFORM 400-LOAD-METRICS-FOR-OWNER THRU 400-EXIT
016900     ELSE
017000         MOVE QRY-TIMESTAMP-FETCH TO NF-TIMESTAMP
017100         MOVE WS-NOT-FOUND-LINE   TO WQRYOUT-RECORD
017200         WRITE WQRYOUT-RECORD
017300     END-IF.
017400     PERFORM 900-CLEANUP THRU 900-EXIT.
017500     MOVE +0 TO RETURN-CODE.
017600     GOBACK.
017700
017800 000-HOUSEKEEPING.
017900     DISPLAY 'WTRFETCH - HOUSEKEEPING'.
018000     OPEN INPUT WQRYIN.
018100     READ WQRYIN.
018200*** DEFENSIVE - A RANGE CARD LANDING ON THIS PROGRAM MEANS THE
018300*** JOB STREAM THAT BUILT THE CARD DECK IS WIRED WRONG
018400     IF NOT QRY-IS-FETCH
018500         DISPLAY 'WTRFETCH - CONTROL CARD IS NOT A FETCH REQUEST: '
018600                 QRY-REQUEST-TYPE
018700                 UPON CONS-DEVICE
018800         DISPLAY 'WTRFETCH - ABENDING - CONTROL CARD IS BAD'
018900                 UPON CONS-DEVICE
019000         MOVE +16 TO RETURN-CODE
019100         CLOSE WQRYIN
019200         GOBACK
019300     END-IF.
019400     MOVE QRY-TIMESTAMP-FETCH TO WS-SEARCH-TIMESTAMP.
019500     CLOSE WQRYIN.
019600
019700     OPEN INPUT WMEASF.
019800     OPEN OUTPUT WQRYOUT.
019900     OPEN OUTPUT WERRLOG.
020000
020100     MOVE ZERO TO WS-MEAS-TAB-COUNT.
020200     SET MT-IDX TO 1.
020300     PERFORM 110-READ-MEASUREMENT THRU 110-EXIT.
020400     PERFORM 120-LOAD-MEASUREMENT-TABLE THRU 120-EXIT
020500             UNTIL NO-MORE-MEASUREMENTS.
020600     CLOSE WMEASF.
020700 000-EXIT.
020800     EXIT.
020900
021000 110-READ-MEASUREMENT.
021100     READ WMEASF
021200       AT END
021300          MOVE 'Y' TO WS-MEAS-EOF-SW
021400     END-READ.
021500 110-EXIT.
021600     EXIT.
021700
021800 120-LOAD-MEASUREMENT-TABLE.
021900     ADD 1 TO WS-MEAS-TAB-COUNT.
022000     SET MT-IDX TO WS-MEAS-TAB-COUNT.
022100     MOVE MEAS-ID        TO MT-ID (MT-IDX).
022200     MOVE MEAS-TIMESTAMP TO MT-TIMESTAMP (MT-IDX).
022300     PERFORM 110-READ-MEASUREMENT THRU 110-EXIT.
022400 120-EXIT.
022500     EXIT.
022600
022700 300-SEARCH-MEASUREMENT.
022800     MOVE 'N' TO WS-FOUND-SW.
022900     MOVE 'N' TO WS-DUP-WARNING-SW.
023000     SET MT-IDX TO 1.
023100     SEARCH ALL MEAS-TAB
023200       AT END
023300          MOVE 'N' TO WS-FOUND-SW
023400       WHEN MT-TIMESTAMP (MT-IDX) = WS-SEARCH-TIMESTAMP
023500          MOVE 'Y' TO WS-FOUND-SW
023600     END-SEARCH.
023700
023800     IF WS-MEASUREMENT-FOUND
023900         PERFORM 310-BACKUP-TO-FIRST THRU 310-EXIT
024000         PERFORM 320-CHECK-FOR-DUPLICATE THRU 320-EXIT
024100         MOVE MT-ID (MT-IDX) TO WS-FOUND-MEAS-ID
024200     END-IF.
024300 300-EXIT.
024400     EXIT.
024500
024600 310-BACKUP-TO-FIRST.
024700*** WALK BACKWARD TO THE FIRST TABLE ENTRY WITH THIS TIMESTAMP
024800     PERFORM 312-BACKUP-ONE THRU 312-EXIT
024900         UNTIL MT-IDX = 1
025000            OR MT-TIMESTAMP (MT-IDX - 1) NOT = WS-SEARCH-TIMESTAMP.
025100 310-EXIT.
025200     EXIT.
025300
025400 312-BACKUP-ONE.
025500     SET MT-IDX DOWN BY 1.
025600 312-EXIT.
025700     EXIT.
025800
025900 320-CHECK-FOR-DUPLICATE.
026000     IF MT-IDX < WS-MEAS-TAB-COUNT
026100         IF MT-TIMESTAMP (MT-IDX + 1) = WS-SEARCH-TIMESTAMP
026200             MOVE 'Y' TO WS-DUP-WARNING-SW
026300             MOVE WS-SEARCH-TIMESTAMP TO WL-TIMESTAMP
026400             MOVE WS-WARNING-LINE     TO WERRLOG-RECORD
026500             WRITE WERRLOG-RECORD
026600             DISPLAY 'WTRFETCH - WARNING - DUPLICATE '
026700                     'MEASUREMENT TIMESTAMP: '
026800                     WS-SEARCH-TIMESTAMP
026900                     UPON CONS-DEVICE
027000*** DUMP THE RAW TABLE-SLOT BYTES FOR THE ENTRY WE SET ASIDE, SO
027100*** OPERATIONS CAN MATCH IT AGAINST A CORE OR TABLE DUMP IF THE
027200*** SAME STATION KEEPS COLLIDING
027300             DISPLAY 'WTRFETCH - DUPLICATE TABLE SLOT BYTES: '
027400                     MT-ALT-BYTES (MT-IDX + 1)
027500                     UPON CONS-DEVICE
027600         END-IF
027700     END-IF.
027800 320-EXIT.
027900     EXIT.
028000
028100 400-LOAD-METRICS-FOR-OWNER.
028200     OPEN INPUT WMETRF.
028300     MOVE 'N' TO WS-METR-EOF-SW.
028400     PERFORM 410-READ-METRIC THRU 410-EXIT.
028500     PERFORM 420-CHECK-METRIC THRU 420-EXIT
028600             UNTIL NO-MORE-METRICS.
028700     CLOSE WMETRF.
028800 400-EXIT.
028900     EXIT.
029000
029100 410-READ-METRIC.
029200     READ WMETRF
029300       AT END
029400          MOVE 'Y' TO WS-METR-EOF-SW
029500     END-READ.
029600 410-EXIT.
029700     EXIT.
029800
029900 420-CHECK-METRIC.
030000     IF METRIC-OWNER-ID = WS-FOUND-MEAS-ID
030100         MOVE WS-SEARCH-TIMESTAMP TO RL-TIMESTAMP
030200         MOVE METRIC-NAME         TO RL-METRIC-NAME
030300         MOVE METRIC-VALUE        TO RL-METRIC-VALUE
030400         MOVE WS-REPORT-LINE      TO WQRYOUT-RECORD
030500         WRITE WQRYOUT-RECORD
030600     END-IF.
030700     PERFORM 410-READ-METRIC THRU 410-EXIT.
030800 420-EXIT.
030900     EXIT.
031000
031100 900-CLEANUP.
031200     CLOSE WQRYOUT.
031300     CLOSE WERRLOG.
031400     DISPLAY 'WTRFETCH - NORMAL END OF JOB' UPON CONS-DEVICE.
031500 900-EXIT.
031600     EXIT.
