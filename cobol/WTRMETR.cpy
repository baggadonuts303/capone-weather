000100***************************************************************
000200*  WTRMETR - METRIC DETAIL RECORD LAYOUT
000300*  ONE ENTRY PER NAMED METRIC (TEMPERATURE, DEWPOINT, PRECIP,
000400*  ETC.) CARRIED BY A MEASUREMENT.  MANY METRIC RECORDS CAN
000500*  POINT BACK AT ONE MEASUREMENT RECORD VIA METRIC-OWNER-ID.
000600*
000700*  COPY HISTORY:
000800*  8/03/2020  RLW  ITSD-4471  ORIGINAL LAYOUT
000900*  2/11/2021  JBW  ITSD-4592  ADDED METRIC-NAME-PARTS REDEFINES
001000*                             AND THE COMMON-METRIC 88-LEVELS FOR
001100*                             AN UPCOMING UNRECOGNIZED-METRIC
001200*                             CHECK
001300*  2/09/2024  KMT  ITSD-5163  WTRSTOR NOW WARNS ON THE CONSOLE
001400*                             WHEN AN INCOMING METRIC NAME DOES
001500*                             NOT MATCH ONE OF THE COMMON-METRIC
001600*                             88-LEVELS
001700***************************************************************
001800 01  WM-METRIC-RECORD.
001900*** SURROGATE SEQUENCE NUMBER FOR THE METRIC ROW
002000     05  METRIC-ID                   PIC 9(9)      COMP-3.
002100*** MEAS-ID OF THE OWNING MEASUREMENT (FOREIGN KEY, NOT UNIQUE)
002200     05  METRIC-OWNER-ID             PIC 9(9)      COMP-3.
002300*** METRIC NAME - E.G. TEMPERATURE, DEWPOINT, PRECIP
002400     05  METRIC-NAME                 PIC X(20).
002500         88  METRIC-IS-TEMPERATURE         VALUE 'TEMPERATURE'.
002600         88  METRIC-IS-DEWPOINT            VALUE 'DEWPOINT'.
002700         88  METRIC-IS-PRECIP              VALUE 'PRECIP'.
002800     05  METRIC-NAME-PARTS REDEFINES METRIC-NAME.
002900         10  METRIC-NAME-PREFIX      PIC X(10).
003000         10  METRIC-NAME-SUFFIX      PIC X(10).
003100*** METRIC VALUE, SIGNED, 4 DECIMAL PLACES
003200     05  METRIC-VALUE                PIC S9(7)V9(4) COMP-3.
003300*** RESERVED FOR FUTURE EXPANSION (UNIT OF MEASURE, QC FLAG)
003400     05  FILLER                      PIC X(02).
