000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WTRANLZ.
000300 AUTHOR. R L WELLS.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/20/20.
000600 DATE-COMPILED. 09/20/20.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM READS THE PARAMETER DECK (REQUESTED METRIC
001000*  NAMES FOLLOWED BY REQUESTED STATISTICS) AND THE RANGE-QUERY
001100*  WORK FILE PRODUCED BY WTRRANG, AND WRITES ONE AGGREGATE
001200*  RESULT ROW FOR EACH REQUESTED (METRIC, STATISTIC) PAIR, IN
001300*  THE ORDER THE STATISTICS WERE PUNCHED ON THE PARAMETER DECK.
001400*  A METRIC WITH NO VALUES IN THE WORK FILE IS SKIPPED ENTIRELY
001500*  - NO ROW IS WRITTEN FOR IT.  A STATISTIC CODE THIS PROGRAM
001600*  DOES NOT RECOGNIZE IS TREATED AS A DECK ERROR AND ABENDS THE
001700*  RUN, SINCE A BAD PARAMETER CARD MEANS THE JOB STREAM THAT
001800*  BUILT THE DECK IS BROKEN AND THE OUTPUT CANNOT BE TRUSTED.
001900*  MODIFICATION LOG:
002000*  9/20/2020  RLW  ITSD-4491  ORIGINAL PROGRAM
002100*  5/11/2021  JBW  ITSD-4622  AVERAGE NOW ROUNDS HALF-UP TO 2
002200*                             DECIMALS TO MATCH THE AGGREGATE-
002300*                             RESULT LAYOUT INSTEAD OF TRUNCATING
002400*  6/30/2023  KMT  ITSD-5108  ADDED WS-RESULTS-WRITTEN COUNTER
002500*  11/14/2023 RLW  ITSD-5140  430-FIND-AVERAGE NOW CHECKS FOR AN
002600*                             EMPTY VALUE TABLE AND MOVES ZERO
002700*                             RATHER THAN DIVIDING BY WS-VALUE-
002800*                             COUNT OF ZERO
002900*  2/02/2024  KMT  ITSD-5162  BAD-STAT AND JOB-END LINES NOW
003000*                             ROUTED UPON CONS-DEVICE SO OPERATOR
003100*                             SEES THEM ON THE HARDCOPY CONSOLE
003200*  2/09/2024  KMT  ITSD-5163  400-COMPUTE-STATISTIC NOW DISPATCHES
003300*                             OFF THE STAT-IS-MIN/MAX/AVERAGE 88-
003400*                             LEVELS INSTEAD OF A LITERAL COMPARE;
003500*                             020-LOAD-PARM-CARD WARNS ON A BLANK
003600*                             METRIC-NAME CARD; DROPPED THE UNUSED
003700*                             MV-ENTRY-ALT REDEFINES
003800***************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     CONSOLE IS CONS-DEVICE.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT WPARMIN
004900     ASSIGN TO WPARMIN
005000       FILE STATUS IS WS-PARMIN-STATUS.
005100
005200     SELECT WRANGIN
005300     ASSIGN TO WRANGIN
005400       FILE STATUS IS WS-RANGIN-STATUS.
005500
005600     SELECT WAGGROUT
005700     ASSIGN TO WAGGROUT
005800       FILE STATUS IS WS-AGGROUT-STATUS.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  WPARMIN
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     DATA RECORD IS WM-ANALYZE-CONTROL-CARD.
006600     COPY WTRPARM.
006700
006800 FD  WRANGIN
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS WM-RANGE-WORK-RECORD.
007200     COPY WTRWORK.
007300
007400 FD  WAGGROUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS WM-AGGREGATE-RESULT.
007800     COPY WTRAGGR.
007900
008000 WORKING-STORAGE SECTION.
008100
008200 01  FILE-STATUS-CODES.
008300     05  WS-PARMIN-STATUS             PIC X(2).
008400         88  PARMIN-OK                      VALUE '00'.
008500     05  WS-RANGIN-STATUS             PIC X(2).
008600         88  RANGIN-OK                      VALUE '00'.
008700     05  WS-AGGROUT-STATUS            PIC X(2).
008800
008900 77  WS-PARM-EOF-SW                   PIC X(1)      VALUE 'N'.
009000     88  NO-MORE-PARM-CARDS                 VALUE 'Y'.
009100 77  WS-RANG-EOF-SW                   PIC X(1)      VALUE 'N'.
009200     88  NO-MORE-WORK-RECORDS               VALUE 'Y'.
009300
009400*** REQUESTED METRIC NAMES, PUNCHED ON THE 'M' CARDS
009500 01  WS-METRIC-COUNT                  PIC 9(2)      COMP.
009600 01  METRIC-REQUEST-TABLE.
009700     05  MR-ENTRY OCCURS 50 TIMES INDEXED BY MR-IDX.
009800         10  MR-NAME                  PIC X(20).
009900*** BYTE VIEW - 020-LOAD-PARM-CARD USES THIS TO CATCH A BLANK
010000*** METRIC-NAME CARD AT LOAD TIME
010100     05  MR-ENTRY-ALT REDEFINES MR-ENTRY
010200             OCCURS 50 TIMES INDEXED BY MR-ALT-IDX.
010300         10  MR-NAME-BYTES            PIC X(20).
010400
010500*** REQUESTED STATISTICS, IN DECK ORDER, PUNCHED ON THE 'S' CARDS
010600 01  WS-STAT-COUNT                    PIC 9(2)      COMP.
010700 01  STAT-REQUEST-TABLE.
010800     05  SR-ENTRY OCCURS 20 TIMES INDEXED BY SR-IDX.
010900         10  SR-CODE                  PIC X(7).
011000
011100*** VALUES COLLECTED FOR THE METRIC CURRENTLY BEING ANALYZED
011200 01  WS-VALUE-COUNT                   PIC S9(4)     COMP.
011300 01  METRIC-VALUE-TABLE.
011400     05  MV-ENTRY OCCURS 5000 TIMES INDEXED BY MV-IDX.
011500         10  MV-AMOUNT                PIC S9(7)V9(4) COMP-3.
011600
011700 01  WS-CURRENT-STAT-VALUE            PIC S9(7)V9(2) COMP-3.
011800 01  WS-RUNNING-TOTAL                 PIC S9(9)V9(4) COMP-3.
011900
012000 01  COUNTERS-AND-ACCUMULATORS.
012100     05  WS-RESULTS-WRITTEN           PIC S9(4)     COMP.
012200
012300 PROCEDURE DIVISION.
012400 000-MAIN.
012500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012600     PERFORM 200-ANALYZE-METRICS THRU 200-EXIT
012700             VARYING MR-IDX FROM 1 BY 1
012800             UNTIL MR-IDX > WS-METRIC-COUNT.
012900     PERFORM 900-CLEANUP THRU 900-EXIT.
013000     MOVE +0 TO RETURN-CODE.
013100     GOBACK.
013200
013300 000-HOUSEKEEPING.
013400     DISPLAY 'WTRANLZ - HOUSEKEEPING'.
013500     OPEN INPUT WPARMIN.
013600     MOVE ZERO TO WS-METRIC-COUNT WS-STAT-COUNT.
013700     PERFORM 010-READ-PARM-CARD THRU 010-EXIT.
013800     PERFORM 020-LOAD-PARM-CARD THRU 020-EXIT
013900             UNTIL NO-MORE-PARM-CARDS.
014000     CLOSE WPARMIN.
014100
014200     OPEN OUTPUT WAGGROUT.
014300     MOVE ZERO TO WS-RESULTS-WRITTEN.
014400 000-EXIT.
014500     EXIT.
014600
014700 010-READ-PARM-CARD.
014800     READ WPARMIN
014900       AT END
015000          MOVE 'Y' TO WS-PARM-EOF-SW
015100     END-READ.
015200 010-EXIT.
015300     EXIT.
015400
015500 020-LOAD-PARM-CARD.
015600     IF PARM-IS-METRIC-CARD
015700         ADD 1 TO WS-METRIC-COUNT
015800         SET MR-IDX TO WS-METRIC-COUNT
015900         SET MR-ALT-IDX TO WS-METRIC-COUNT
016000         MOVE PARM-CARD-VALUE      TO MR-NAME (MR-IDX)
016100         IF MR-NAME-BYTES (MR-ALT-IDX) = SPACES
016200             DISPLAY 'WTRANLZ - WARNING - BLANK METRIC NAME '
016300                     'CARD AT POSITION: ' WS-METRIC-COUNT
016400                     UPON CONS-DEVICE
016500         END-IF
016600     ELSE
016700         IF PARM-IS-STAT-CARD
016800             ADD 1 TO WS-STAT-COUNT
016900             SET SR-IDX TO WS-STAT-COUNT
017000             MOVE PARM-CARD-VALUE-STAT TO SR-CODE (SR-IDX)
017100         ELSE
017200             DISPLAY 'WTRANLZ - BAD PARAMETER CARD TYPE: '
017300                     PARM-CARD-TYPE
017400         END-IF
017500     END-IF.
017600     PERFORM 010-READ-PARM-CARD THRU 010-EXIT.
017700 020-EXIT.
017800     EXIT.
017900
018000 200-ANALYZE-METRICS.
018100     PERFORM 300-COLLECT-METRIC-VALUES THRU 300-EXIT.
018200     IF WS-VALUE-COUNT > ZERO
018300         PERFORM 210-REPORT-EACH-STAT THRU 210-EXIT
018400                 VARYING SR-IDX FROM 1 BY 1
018500                 UNTIL SR-IDX > WS-STAT-COUNT
018600     ELSE
018700         DISPLAY 'WTRANLZ - NO VALUES FOR METRIC, SKIPPED: '
018800                 MR-NAME (MR-IDX)
018900     END-IF.
019000 200-EXIT.
019100     EXIT.
019200
019300 210-REPORT-EACH-STAT.
019400     MOVE SR-CODE (SR-IDX) TO RESULT-STAT.
019500     PERFORM 400-COMPUTE-STATISTIC THRU 400-EXIT.
019600     PERFORM 500-WRITE-RESULT THRU 500-EXIT.
019700 210-EXIT.
019800     EXIT.
019900
020000 300-COLLECT-METRIC-VALUES.
020100*** RE-READ THE WORK FILE FROM THE TOP FOR EACH REQUESTED METRIC
020200*** - THE WORK FILE IS NOT SORTED BY METRIC NAME, SO A FRESH
020300*** PASS IS THE ONLY WAY TO PULL OUT JUST THIS METRIC'S VALUES
020400     MOVE ZERO TO WS-VALUE-COUNT.
020500     MOVE 'N' TO WS-RANG-EOF-SW.
020600     OPEN INPUT WRANGIN.
020700     PERFORM 310-READ-WORK-RECORD THRU 310-EXIT.
020800     PERFORM 320-KEEP-IF-MATCHING THRU 320-EXIT
020900             UNTIL NO-MORE-WORK-RECORDS.
021000     CLOSE WRANGIN.
021100 300-EXIT.
021200     EXIT.
021300
021400 310-READ-WORK-RECORD.
021500     READ WRANGIN
021600       AT END
021700          MOVE 'Y' TO WS-RANG-EOF-SW
021800     END-READ.
021900 310-EXIT.
022000     EXIT.
022100
022200 320-KEEP-IF-MATCHING.
022300     IF WORK-METRIC-NAME = MR-NAME (MR-IDX)
022400         ADD 1 TO WS-VALUE-COUNT
022500         SET MV-IDX TO WS-VALUE-COUNT
022600         MOVE WORK-METRIC-VALUE TO MV-AMOUNT (MV-IDX)
022700     END-IF.
022800     PERFORM 310-READ-WORK-RECORD THRU 310-EXIT.
022900 320-EXIT.
023000     EXIT.
023100
023200 400-COMPUTE-STATISTIC.
023300     IF STAT-IS-MIN
023400         PERFORM 410-FIND-MIN THRU 410-EXIT
023500     ELSE
023600         IF STAT-IS-MAX
023700             PERFORM 420-FIND-MAX THRU 420-EXIT
023800         ELSE
023900             IF STAT-IS-AVERAGE
024000                 PERFORM 430-FIND-AVERAGE THRU 430-EXIT
024100             ELSE
024200                 PERFORM 450-ABEND-BAD-STAT THRU 450-EXIT
024300             END-IF
024400         END-IF
024500     END-IF.
024600 400-EXIT.
024700     EXIT.
024800
024900 410-FIND-MIN.
025000     SET MV-IDX TO 1.
025100     MOVE MV-AMOUNT (MV-IDX) TO WS-CURRENT-STAT-VALUE.
025200     PERFORM 412-COMPARE-MIN THRU 412-EXIT
025300         VARYING MV-IDX FROM 2 BY 1
025400         UNTIL MV-IDX > WS-VALUE-COUNT.
025500 410-EXIT.
025600     EXIT.
025700
025800 412-COMPARE-MIN.
025900     IF MV-AMOUNT (MV-IDX) < WS-CURRENT-STAT-VALUE
026000         MOVE MV-AMOUNT (MV-IDX) TO WS-CURRENT-STAT-VALUE
026100     END-IF.
026200 412-EXIT.
026300     EXIT.
026400
026500 420-FIND-MAX.
026600     SET MV-IDX TO 1.
026700     MOVE MV-AMOUNT (MV-IDX) TO WS-CURRENT-STAT-VALUE.
026800     PERFORM 422-COMPARE-MAX THRU 422-EXIT
026900         VARYING MV-IDX FROM 2 BY 1
027000         UNTIL MV-IDX > WS-VALUE-COUNT.
027100 420-EXIT.
027200     EXIT.
027300
027400 422-COMPARE-MAX.
027500     IF MV-AMOUNT (MV-IDX) > WS-CURRENT-STAT-VALUE
027600         MOVE MV-AMOUNT (MV-IDX) TO WS-CURRENT-STAT-VALUE
027700     END-IF.
027800 422-EXIT.
027900     EXIT.
028000
028100 430-FIND-AVERAGE.
028200*** DEFENSIVE - AN EMPTY VALUE TABLE HAS NO AVERAGE TO REPORT,
028300*** SO IT DEFAULTS TO ZERO RATHER THAN DIVIDING BY WS-VALUE-COUNT
028400     IF WS-VALUE-COUNT = ZERO
028500         MOVE ZERO TO WS-CURRENT-STAT-VALUE
028600     ELSE
028700         MOVE ZERO TO WS-RUNNING-TOTAL
028800         PERFORM 432-ADD-TO-TOTAL THRU 432-EXIT
028900             VARYING MV-IDX FROM 1 BY 1
029000             UNTIL MV-IDX > WS-VALUE-COUNT
029100         COMPUTE WS-CURRENT-STAT-VALUE ROUNDED =
029200                 WS-RUNNING-TOTAL / WS-VALUE-COUNT
029300     END-IF.
029400 430-EXIT.
029500     EXIT.
029600
029700 432-ADD-TO-TOTAL.
029800     ADD MV-AMOUNT (MV-IDX) TO WS-RUNNING-TOTAL.
029900 432-EXIT.
030000     EXIT.
030100
030200 450-ABEND-BAD-STAT.
030300     DISPLAY 'WTRANLZ - UNKNOWN STATISTIC ON PARM DECK: '
030400             SR-CODE (SR-IDX)
030500             UPON CONS-DEVICE.
030600     DISPLAY 'WTRANLZ - ABENDING - PARAMETER DECK IS BAD'
030700             UPON CONS-DEVICE.
030800     MOVE +16 TO RETURN-CODE.
030900     CLOSE WAGGROUT.
031000     GOBACK.
031100 450-EXIT.
031200     EXIT.
031300
031400 500-WRITE-RESULT.
031500*** RESULT-STAT WAS ALREADY SET BY 210-REPORT-EACH-STAT SO
031600*** 400-COMPUTE-STATISTIC COULD DISPATCH OFF ITS 88-LEVELS
031700     MOVE MR-NAME (MR-IDX)         TO RESULT-METRIC.
031800     MOVE WS-CURRENT-STAT-VALUE    TO RESULT-VALUE.
031900     WRITE WM-AGGREGATE-RESULT.
032000     ADD 1 TO WS-RESULTS-WRITTEN.
032100 500-EXIT.
032200     EXIT.
032300
032400 900-CLEANUP.
032500     CLOSE WAGGROUT.
032600     DISPLAY 'WTRANLZ - RESULT ROWS WRITTEN:   '
032700              WS-RESULTS-WRITTEN.
032800     DISPLAY 'WTRANLZ - NORMAL END OF JOB' UPON CONS-DEVICE.
032900 900-EXIT.
033000     EXIT.
