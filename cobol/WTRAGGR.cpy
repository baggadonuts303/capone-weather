000100***************************************************************
000200*  WTRAGGR - AGGREGATE-RESULT RECORD LAYOUT
000300*  ONE ROW PER (METRIC, STATISTIC) PAIR PRODUCED BY WTRANLZ.
000400*  NO HEADERS, NO CONTROL BREAKS - THIS IS THE ENTIRE OUTPUT OF
000500*  THE ANALYZE JOB, ONE WRITE PER ROW, IN CALLER-SUPPLIED ORDER.
000600*
000700*  COPY HISTORY:
000800*  8/03/2020  RLW  ITSD-4471  ORIGINAL LAYOUT
000900*  2/09/2024  KMT  ITSD-5163  STAT-IS-MIN/MAX/AVERAGE NOW DRIVE
001000*                             THE DISPATCH IN WTRANLZ'S 400-
001100*                             COMPUTE-STATISTIC INSTEAD OF A
001200*                             LITERAL COMPARE AGAINST SR-CODE
001300***************************************************************
001400 01  WM-AGGREGATE-RESULT.
001500*** METRIC NAME THE STATISTIC WAS COMPUTED FOR
001600     05  RESULT-METRIC               PIC X(20).
001700*** STATISTIC NAME - MIN, MAX, OR AVERAGE
001800     05  RESULT-STAT                 PIC X(7).
001900         88  STAT-IS-MIN                   VALUE 'MIN'.
002000         88  STAT-IS-MAX                   VALUE 'MAX'.
002100         88  STAT-IS-AVERAGE               VALUE 'AVERAGE'.
002200*** COMPUTED STATISTIC VALUE, ROUNDED TO 2 DECIMAL PLACES
002300     05  RESULT-VALUE                PIC S9(7)V9(2) COMP-3.
002400*** RESERVED FOR FUTURE EXPANSION
002500     05  FILLER                      PIC X(04).
