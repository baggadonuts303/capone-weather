000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WTRRANG.
000300 AUTHOR. R L WELLS.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/14/20.
000600 DATE-COMPILED. 09/14/20.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM SELECTS EVERY MEASUREMENT WHOSE TIMESTAMP FALLS
001000*  ON OR AFTER THE FROM-TIMESTAMP AND STRICTLY BEFORE THE
001100*  TO-TIMESTAMP ON THE QUERY CARD, THEN JOINS EACH SELECTED
001200*  MEASUREMENT AGAINST METRIC-FILE AND WRITES ONE WORK RECORD
001300*  PER (MEASUREMENT, METRIC) PAIR.  MEASUREMENT-FILE IS READ
001400*  STRAIGHT THROUGH IN ITS MAINTAINED ASCENDING TIMESTAMP ORDER
001500*  SO THE SELECTED SET COMES OUT IN ASCENDING ORDER WITH NO
001600*  SORT STEP NEEDED.  METRIC-FILE IS SCANNED IN FULL FOR EACH
001700*  QUALIFYING MEASUREMENT - THIS SHOP HAS NEVER HAD ENOUGH
001800*  METRICS PER STATION TO JUSTIFY BUILDING AN INDEX FOR IT.
001900*  MODIFICATION LOG:
002000*  9/14/2020  RLW  ITSD-4488  ORIGINAL PROGRAM
002100*  4/02/2021  JBW  ITSD-4610  CORRECTED THE UPPER BOUND TO BE
002200*                             EXCLUSIVE - PRIOR VERSION DOUBLE-
002300*                             COUNTED A MEASUREMENT THAT FELL
002400*                             EXACTLY ON THE TO-TIMESTAMP WHEN
002500*                             TWO REPORTING PERIODS BUTTED UP
002600*  6/30/2023  KMT  ITSD-5108  ADDED WS-PAIRS-WRITTEN COUNTER
002700*  2/02/2024  KMT  ITSD-5162  JOB-END LINE NOW ROUTED UPON
002800*                             CONS-DEVICE SO OPERATOR SEES IT ON
002900*                             THE HARDCOPY CONSOLE
003000*  2/09/2024  KMT  ITSD-5163  HOUSEKEEPING NOW ABENDS IF THE
003100*                             QUERY CARD IS NOT A RANGE REQUEST;
003200*                             340 NOW WARNS ON A BLANK DATE
003300*                             PORTION BEFORE WRITING THE WORK
003400*                             RECORD; DROPPED THE UNUSED
003500*                             WS-RANGE-BOUNDS-D REDEFINES
003600***************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     CONSOLE IS CONS-DEVICE.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT WQRYIN
004700     ASSIGN TO WQRYIN
004800       FILE STATUS IS WS-QRYIN-STATUS.
004900
005000     SELECT WMEASF
005100     ASSIGN TO WMEASF
005200       FILE STATUS IS WS-MEAS-STATUS.
005300
005400     SELECT WMETRF
005500     ASSIGN TO WMETRF
005600       FILE STATUS IS WS-METR-STATUS.
005700
005800     SELECT WRANGOUT
005900     ASSIGN TO WRANGOUT
006000       FILE STATUS IS WS-RANGOUT-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  WQRYIN
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS WM-QUERY-CONTROL-CARD.
006800     COPY WTRQRY.
006900
007000 FD  WMEASF
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS WM-MEASUREMENT-RECORD.
007400     COPY WTRMEAS.
007500
007600 FD  WMETRF
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     DATA RECORD IS WM-METRIC-RECORD.
008000     COPY WTRMETR.
008100
008200 FD  WRANGOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS WM-RANGE-WORK-RECORD.
008600     COPY WTRWORK.
008700
008800 WORKING-STORAGE SECTION.
008900
009000 01  FILE-STATUS-CODES.
009100     05  WS-QRYIN-STATUS              PIC X(2).
009200     05  WS-MEAS-STATUS               PIC X(2).
009300         88  MEAS-OK                        VALUE '00'.
009400     05  WS-METR-STATUS               PIC X(2).
009500         88  METR-OK                        VALUE '00'.
009600     05  WS-RANGOUT-STATUS            PIC X(2).
009700
009800 77  WS-MEAS-EOF-SW                   PIC X(1)      VALUE 'N'.
009900     88  NO-MORE-MEASUREMENTS               VALUE 'Y'.
010000 77  WS-METR-EOF-SW                   PIC X(1)      VALUE 'N'.
010100     88  NO-MORE-METRICS                    VALUE 'Y'.
010200
010300 01  WS-RANGE-BOUNDS.
010400     05  WS-FROM-TIMESTAMP            PIC X(19).
010500     05  WS-TO-TIMESTAMP              PIC X(19).
010600
010700 01  COUNTERS-AND-ACCUMULATORS.
010800     05  WS-MEASUREMENTS-READ         PIC S9(4)     COMP.
010900     05  WS-MEASUREMENTS-SELECTED     PIC S9(4)     COMP.
011000     05  WS-PAIRS-WRITTEN             PIC S9(4)     COMP.
011100
011200 PROCEDURE DIVISION.
011300 000-MAIN.
011400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
011500     PERFORM 100-MAINLINE THRU 100-EXIT
011600             UNTIL NO-MORE-MEASUREMENTS.
011700     PERFORM 900-CLEANUP THRU 900-EXIT.
011800     MOVE +0 TO RETURN-CODE.
011900     GOBACK.
012000
012100 000-HOUSEKEEPING.
012200     DISPLAY 'WTRRANG - HOUSEKEEPING'.
012300     OPEN INPUT WQRYIN.
012400     READ WQRYIN.
012500*** DEFENSIVE - A FETCH CARD LANDING ON THIS PROGRAM MEANS THE
012600*** JOB STREAM THAT BUILT THE CARD DECK IS WIRED WRONG
012700     IF NOT QRY-IS-RANGE
012800         DISPLAY 'WTRRANG - CONTROL CARD IS NOT A RANGE REQUEST: '
012900                 QRY-REQUEST-TYPE
013000                 UPON CONS-DEVICE
013100         DISPLAY 'WTRRANG - ABENDING - CONTROL CARD IS BAD'
013200                 UPON CONS-DEVICE
013300         MOVE +16 TO RETURN-CODE
013400         CLOSE WQRYIN
013500         GOBACK
013600     END-IF.
013700     MOVE QRY-TIMESTAMP-FROM TO WS-FROM-TIMESTAMP.
013800     MOVE QRY-TIMESTAMP-TO   TO WS-TO-TIMESTAMP.
013900     CLOSE WQRYIN.
014000
014100     OPEN INPUT WMEASF.
014200     OPEN OUTPUT WRANGOUT.
014300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
014400
014500     PERFORM 110-READ-MEASUREMENT THRU 110-EXIT.
014600 000-EXIT.
014700     EXIT.
014800
014900 110-READ-MEASUREMENT.
015000     READ WMEASF
015100       AT END
015200          MOVE 'Y' TO WS-MEAS-EOF-SW
015300          GO TO 110-EXIT
015400     END-READ.
015500     ADD 1 TO WS-MEASUREMENTS-READ.
015600 110-EXIT.
015700     EXIT.
015800
015900 100-MAINLINE.
016000     PERFORM 300-SELECT-RANGE THRU 300-EXIT.
016100     PERFORM 110-READ-MEASUREMENT THRU 110-EXIT.
016200 100-EXIT.
016300     EXIT.
016400
016500 300-SELECT-RANGE.
016600*** MEASUREMENT-FILE IS MAINTAINED IN ASCENDING TIMESTAMP ORDER
016700*** SO ONCE THE TIMESTAMP REACHES THE TO-BOUND NOTHING LATER IN
016800*** THE FILE CAN QUALIFY EITHER - BUT THIS PROGRAM DOES NOT
016900*** SHORT-CIRCUIT ON THAT, IN CASE A FUTURE FEED STOPS BEING
017000*** SORTED
017100     IF MEAS-TIMESTAMP NOT < WS-FROM-TIMESTAMP
017200        AND MEAS-TIMESTAMP < WS-TO-TIMESTAMP
017300         ADD 1 TO WS-MEASUREMENTS-SELECTED
017400         PERFORM 320-JOIN-METRICS-FOR-MEASUREMENT THRU 320-EXIT
017500     END-IF.
017600 300-EXIT.
017700     EXIT.
017800
017900 320-JOIN-METRICS-FOR-MEASUREMENT.
018000     OPEN INPUT WMETRF.
018100     MOVE 'N' TO WS-METR-EOF-SW.
018200     PERFORM 330-READ-METRIC THRU 330-EXIT.
018300     PERFORM 340-EMIT-IF-OWNED THRU 340-EXIT
018400             UNTIL NO-MORE-METRICS.
018500     CLOSE WMETRF.
018600 320-EXIT.
018700     EXIT.
018800
018900 330-READ-METRIC.
019000     READ WMETRF
019100       AT END
019200          MOVE 'Y' TO WS-METR-EOF-SW
019300     END-READ.
019400 330-EXIT.
019500     EXIT.
019600
019700 340-EMIT-IF-OWNED.
019800     IF METRIC-OWNER-ID = MEAS-ID
019900         MOVE MEAS-ID           TO WORK-MEAS-ID
020000         MOVE MEAS-TIMESTAMP    TO WORK-MEAS-TIMESTAMP
020100*** DEFENSIVE - CATCH A BLANK DATE PORTION BEFORE IT LEAVES THIS
020200*** JOB STEP FOR WTRANLZ TO SCAN
020300         IF WORK-TS-DATE = SPACES
020400             DISPLAY 'WTRRANG - WARNING - BLANK DATE PORTION: '
020500                     WORK-MEAS-TIMESTAMP
020600                     UPON CONS-DEVICE
020700         END-IF
020800         MOVE METRIC-NAME       TO WORK-METRIC-NAME
020900         MOVE METRIC-VALUE      TO WORK-METRIC-VALUE
021000         WRITE WM-RANGE-WORK-RECORD
021100         ADD 1 TO WS-PAIRS-WRITTEN
021200     END-IF.
021300     PERFORM 330-READ-METRIC THRU 330-EXIT.
021400 340-EXIT.
021500     EXIT.
021600
021700 900-CLEANUP.
021800     CLOSE WMEASF.
021900     CLOSE WRANGOUT.
022000     DISPLAY 'WTRRANG - MEASUREMENTS READ:     '
022100              WS-MEASUREMENTS-READ.
022200     DISPLAY 'WTRRANG - MEASUREMENTS SELECTED: '
022300              WS-MEASUREMENTS-SELECTED.
022400     DISPLAY 'WTRRANG - PAIRS WRITTEN:         '
022500              WS-PAIRS-WRITTEN.
022600     DISPLAY 'WTRRANG - NORMAL END OF JOB' UPON CONS-DEVICE.
022700 900-EXIT.
022800     EXIT.
